000100*
000200******************************************************************
000300*
000400* DXDETREC  --  CONVERSATION DETAIL RECORD.  OPTIONAL PER-
000500*               CONVERSATION ENRICHMENT, KEYED BY DXDET-CONV-ID.
000600*               NOT EVERY CONVERSATION HAS ONE OF THESE.
000700*               SORTED BY DXDET-CONV-ID ON THE INPUT FILE -
000800*               LOADED INTO DXDET-TABLE (SEE DXDETTAB) FOR A
000900*               BINARY LOOKUP INSTEAD OF THE OLD RANDOM-ACCESS
001000*               READ.
001100*
001200* USED BY    - DXREFEXT (REFRESH EXTRACT)
001300*            - DXPMOEXT (PREVIOUS MONTH TELEPHONE EXTRACT)
001400*
001500* WRITTEN BY - R JARAMILLO - 2024-JAN-09
001600*
001700******************************************************************
001800*
001900 01  DXDET-RECORD.
002000     05  DXDET-CONV-ID              PIC X(36).
002100     05  DXDET-STATE                PIC X(10).
002200     05  DXDET-ANSWERED-MS          PIC 9(15).
002300     05  DXDET-ASSIGNED-AT-MS       PIC 9(15).
002400     05  DXDET-REASON               PIC X(10).
002500     05  DXDET-QUEUE-ID             PIC X(36).
002600     05  DXDET-QUEUE-NAME           PIC X(40).
002700     05  FILLER                     PIC X(36).
002800*
