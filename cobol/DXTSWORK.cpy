000100*
000200******************************************************************
000300*
000400* DXTSWORK  --  WORKING-STORAGE FOR 3100-CONVERT-EPOCH-TS.  TAKES
000500*               A MILLISECOND-EPOCH VALUE AND BUILDS AN
000600*               ISO-8601 'YYYY-MM-DDTHH:MM:SS.SSSZ' TEXT FIELD.
000700*               NO INTRINSIC FUNCTIONS ARE USED - THE SHOP'S
000800*               COMPILER PREDATES THEM - SO THE YEAR AND MONTH
000900*               ARE PEELED OFF BY REPEATED SUBTRACTION AGAINST
001000*               THE DAYS-PER-MONTH TABLES BELOW.
001100*
001200* WRITTEN BY - R JARAMILLO - 2024-JAN-10
001300*
001400******************************************************************
001500*
001600 01  DXTS-WORK.
001700     05  DXTS-INPUT-MS              PIC 9(15).
001800     05  DXTS-TOTAL-SECONDS         PIC 9(11).
001900     05  DXTS-DAYS-SINCE-EPOCH      PIC 9(07).
002000     05  DXTS-SECS-OF-DAY           PIC 9(05).
002100     05  DXTS-MS-REMAINDER          PIC 9(03).
002200     05  DXTS-WORK-YEAR             PIC 9(04).
002300     05  DXTS-WORK-MONTH            PIC 9(02).
002400     05  DXTS-WORK-DAY              PIC 9(02).
002500     05  DXTS-WORK-HH               PIC 9(02).
002600     05  DXTS-WORK-MM               PIC 9(02).
002700     05  DXTS-WORK-SS               PIC 9(02).
002800     05  DXTS-DAYS-IN-YEAR          PIC 9(04).
002900     05  DXTS-DAYS-IN-MONTH         PIC 9(04).
003000     05  DXTS-LEAP-SW               PIC X     VALUE 'N'.
003100         88  DXTS-LEAP-YEAR                     VALUE 'Y'.
003200         88  DXTS-NOT-LEAP-YEAR                 VALUE 'N'.
003300     05  DXTS-YEAR-REM-4            PIC 9(02).
003400     05  DXTS-YEAR-REM-100          PIC 9(02).
003500     05  DXTS-YEAR-REM-400          PIC 9(03).
003600     05  DXTS-MONTH-IDX             PIC S9(3) COMP.
003700     05  DXTS-OUT-TEXT              PIC X(24).
003750     05  FILLER                     PIC X(06).
003800*
003900* DAYS-PER-MONTH, COMMON YEAR - HELD AS FILLER/VALUE PAIRS THE
004000* WAY THE SHOP BUILDS SMALL LOOK-UP TABLES, THEN REDEFINED AS AN
004100* OCCURS TABLE FOR SUBSCRIPTED ACCESS FROM 3150-PEEL-OFF-MONTH.
004200*
004300 01  DXTS-DAYS-TABLE-N.
004400     05  FILLER                     PIC 9(02) VALUE 31.
004500     05  FILLER                     PIC 9(02) VALUE 28.
004600     05  FILLER                     PIC 9(02) VALUE 31.
004700     05  FILLER                     PIC 9(02) VALUE 30.
004800     05  FILLER                     PIC 9(02) VALUE 31.
004900     05  FILLER                     PIC 9(02) VALUE 30.
005000     05  FILLER                     PIC 9(02) VALUE 31.
005100     05  FILLER                     PIC 9(02) VALUE 31.
005200     05  FILLER                     PIC 9(02) VALUE 30.
005300     05  FILLER                     PIC 9(02) VALUE 31.
005400     05  FILLER                     PIC 9(02) VALUE 30.
005500     05  FILLER                     PIC 9(02) VALUE 31.
005600 01  DXTS-DAYS-TABLE-N-R REDEFINES DXTS-DAYS-TABLE-N.
005700     05  DXTS-DAYS-N                OCCURS 12 TIMES
005800                                     PIC 9(02).
005900*
006000* DAYS-PER-MONTH, LEAP YEAR
006100*
006200 01  DXTS-DAYS-TABLE-L.
006300     05  FILLER                     PIC 9(02) VALUE 31.
006400     05  FILLER                     PIC 9(02) VALUE 29.
006500     05  FILLER                     PIC 9(02) VALUE 31.
006600     05  FILLER                     PIC 9(02) VALUE 30.
006700     05  FILLER                     PIC 9(02) VALUE 31.
006800     05  FILLER                     PIC 9(02) VALUE 30.
006900     05  FILLER                     PIC 9(02) VALUE 31.
007000     05  FILLER                     PIC 9(02) VALUE 31.
007100     05  FILLER                     PIC 9(02) VALUE 30.
007200     05  FILLER                     PIC 9(02) VALUE 31.
007300     05  FILLER                     PIC 9(02) VALUE 30.
007400     05  FILLER                     PIC 9(02) VALUE 31.
007500 01  DXTS-DAYS-TABLE-L-R REDEFINES DXTS-DAYS-TABLE-L.
007600     05  DXTS-DAYS-L                OCCURS 12 TIMES
007700                                     PIC 9(02).
007800*
