000100*
000200******************************************************************
000300*
000400* DXPARMS   --  RUN-PARAMETERS RECORD.  ONE LINE READ AT START-UP
000500*               GIVING THE PROCESSING DATE RANGE AND (FOR THE
000600*               REFRESH EXTRACT ONLY) A CHANNEL FILTER.  DXPMOEXT
000700*               DEFAULTS BLANK DATES TO THE PREVIOUS CALENDAR
000800*               MONTH - SEE 1100-DEFAULT-PREV-MONTH.
000900*
001000* WRITTEN BY - R JARAMILLO - 2024-JAN-09
001100*
001200******************************************************************
001300*
001400 01  DXPARM-RECORD.
001500     05  DXPARM-START-DATE          PIC X(10).
001600     05  DXPARM-START-DATE-R REDEFINES DXPARM-START-DATE.
001700         10  DXPARM-START-YYYY          PIC 9(4).
001800         10  FILLER                     PIC X.
001900         10  DXPARM-START-MM            PIC 9(2).
002000         10  FILLER                     PIC X.
002100         10  DXPARM-START-DD            PIC 9(2).
002200     05  DXPARM-END-DATE            PIC X(10).
002300     05  DXPARM-END-DATE-R REDEFINES DXPARM-END-DATE.
002400         10  DXPARM-END-YYYY            PIC 9(4).
002500         10  FILLER                     PIC X.
002600         10  DXPARM-END-MM              PIC 9(2).
002700         10  FILLER                     PIC X.
002800         10  DXPARM-END-DD              PIC 9(2).
002900     05  DXPARM-CHANNEL-FILTER      PIC X(20).
003000     05  FILLER                     PIC X(40).
003100*
