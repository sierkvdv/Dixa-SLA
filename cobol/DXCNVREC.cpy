000100*
000200******************************************************************
000300*
000400* DXCNVREC  --  RAW CONVERSATION RECORD (TELEPHONE + OTHER
000500*               CHANNELS) AS RECEIVED FROM THE NIGHTLY
000600*               CONVERSATION EXTRACT.  ONE ROW PER CONVERSATION.
000700*
000800* USED BY    - DXREFEXT (REFRESH EXTRACT)
000900*            - DXPMOEXT (PREVIOUS MONTH TELEPHONE EXTRACT)
001000*
001100* WRITTEN BY - R JARAMILLO - 2024-JAN-09
001200*
001300******************************************************************
001400*
001500 01  DXCNV-RECORD.
001600     05  DXCNV-CONV-ID              PIC X(36).
001700     05  DXCNV-INITIAL-CHANNEL      PIC X(20).
001800     05  DXCNV-DIRECTION            PIC X(10).
001900     05  DXCNV-CREATED-MS           PIC 9(15).
002000     05  DXCNV-QUEUED-MS            PIC 9(15).
002100     05  DXCNV-ASSIGNED-MS          PIC 9(15).
002200     05  DXCNV-CLOSED-MS            PIC 9(15).
002300     05  DXCNV-QUEUE-ID             PIC X(36).
002400     05  DXCNV-QUEUE-NAME           PIC X(40).
002500     05  DXCNV-ASSIGNEE-ID          PIC X(36).
002600     05  DXCNV-ASSIGNEE-NAME        PIC X(40).
002700     05  FILLER                     PIC X(26).
002800*
