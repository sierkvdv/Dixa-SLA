000100*
000200******************************************************************
000300*
000400* DXSUMWK   --  SUMMARY CONTROL-TOTAL COUNTERS PRINTED BY BOTH
000500*               EXTRACT PROGRAMS AT END OF RUN.
000600*
000700* WRITTEN BY - R JARAMILLO - 2024-JAN-09
000800*
000900******************************************************************
001000*
001100 01  DXSUM-TOTALS.
001200     05  DXSUM-ROWS                 PIC S9(7) COMP VALUE ZERO.
001300     05  DXSUM-ANS-1MIN             PIC S9(7) COMP VALUE ZERO.
001400     05  DXSUM-REJ-FWD              PIC S9(7) COMP VALUE ZERO.
001500     05  DXSUM-FROM-QUEUE           PIC S9(7) COMP VALUE ZERO.
001600     05  DXSUM-FROM-FORWARD         PIC S9(7) COMP VALUE ZERO.
001700     05  DXSUM-ROWS-D               PIC Z(6)9.
001800     05  DXSUM-ANS-1MIN-D           PIC Z(6)9.
001900     05  DXSUM-REJ-FWD-D            PIC Z(6)9.
002000     05  DXSUM-FROM-QUEUE-D         PIC Z(6)9.
002100     05  DXSUM-FROM-FORWARD-D       PIC Z(6)9.
002200     05  FILLER                     PIC X(06).
002300*
