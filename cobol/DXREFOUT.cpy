000100*
000200******************************************************************
000300*
000400* DXREFOUT  --  REFRESH-EXTRACT OUTPUT RECORD (UNIT A).  FIXED
000500*               13-COLUMN ORDER.  BUILT IN WORKING-STORAGE AND
000600*               STRUNG OUT TO DXREF-FILE AS A DELIMITED LINE BY
000700*               4000-BUILD-OUT-LINE IN DXREFEXT.
000800*
000900* WRITTEN BY - R JARAMILLO - 2024-JAN-09
001000*
001100******************************************************************
001200*
001300 01  DXREFOUT-RECORD.
001400     05  DXREFOUT-CREATED-AT        PIC X(20).
001500     05  DXREFOUT-QUEUED-AT         PIC X(20).
001600     05  DXREFOUT-ASSIGNED-AT       PIC X(20).
001700     05  DXREFOUT-ANSWERED-AT       PIC X(20).
001800     05  DXREFOUT-ASSIGN-REASON     PIC X(10).
001900     05  DXREFOUT-ANS-1MIN          PIC X(05).
002000     05  DXREFOUT-FROM-QUEUE        PIC X(05).
002100     05  DXREFOUT-FROM-FORWARD      PIC X(05).
002200     05  DXREFOUT-REJ-OR-FWD        PIC X(05).
002300     05  DXREFOUT-FAIR-TTA-SEC      PIC S9(9)V9(3).
002400     05  DXREFOUT-FAIR-TTA-ED       PIC -(6)9.999.
002500     05  DXREFOUT-FAIR-TTA-SW       PIC X.
002600         88  DXREFOUT-FAIR-TTA-PRESENT      VALUE 'Y'.
002700         88  DXREFOUT-FAIR-TTA-ABSENT       VALUE 'N'.
002800     05  DXREFOUT-CALL-DUR-SEC      PIC S9(9)V9(3).
002900     05  DXREFOUT-CALL-DUR-ED       PIC -(6)9.999.
003000     05  DXREFOUT-CALL-DUR-SW       PIC X.
003100         88  DXREFOUT-CALL-DUR-PRESENT      VALUE 'Y'.
003200         88  DXREFOUT-CALL-DUR-ABSENT       VALUE 'N'.
003300     05  DXREFOUT-CALL-TYPE         PIC X(07).
003400     05  DXREFOUT-BINNEN-1MIN-FAIR  PIC X(05).
003500     05  FILLER                     PIC X(09).
003600*
