000100*
000200******************************************************************
000300*
000400* DXDETTAB  --  IN-STORAGE TABLE HOLDING THE CONVERSATION-DETAIL
000500*               FILE, LOADED ONCE AT START-UP.  THE DETAIL FILE
000600*               ARRIVES SORTED BY DET-CONV-ID SO THE TABLE CAN BE
000700*               SEARCHED WITH A BINARY LOOKUP INSTEAD OF A RANDOM
000800*               READ AGAINST AN INDEXED FILE.
000900*
001000* WRITTEN BY - R JARAMILLO - 2024-JAN-09
001100*
001200******************************************************************
001300*
001400 01  DXDET-TABLE-CTL.
001500     05  DXDET-MAX-ENTRIES          PIC S9(7) COMP VALUE 20000.
001600     05  DXDET-TABLE-COUNT          PIC S9(7) COMP VALUE ZERO.
001650     05  FILLER                     PIC X(04).
001700     05  DXDET-TABLE OCCURS 1 TO 20000 TIMES
001800             DEPENDING ON DXDET-TABLE-COUNT
001900             INDEXED BY DXDET-IDX.
002000         10  DXDET-TAB-CONV-ID          PIC X(36).
002100         10  DXDET-TAB-STATE            PIC X(10).
002200         10  DXDET-TAB-ANSWERED-MS      PIC 9(15).
002300         10  DXDET-TAB-ASSIGNED-AT-MS   PIC 9(15).
002400         10  DXDET-TAB-REASON           PIC X(10).
002500         10  DXDET-TAB-QUEUE-ID         PIC X(36).
002600         10  DXDET-TAB-QUEUE-NAME       PIC X(40).
002650         10  FILLER                     PIC X(04).
002700*
002800* BINARY-SEARCH WORK FIELDS - RESET BEFORE EACH LOOKUP
002900*
003000 01  DXDET-SEARCH-WORK.
003100     05  DXDET-LOW                  PIC S9(7) COMP.
003200     05  DXDET-HIGH                 PIC S9(7) COMP.
003300     05  DXDET-MID                  PIC S9(7) COMP.
003400     05  DXDET-FOUND-SW             PIC X     VALUE 'N'.
003500         88  DXDET-FOUND                       VALUE 'Y'.
003600         88  DXDET-NOT-FOUND                    VALUE 'N'.
003700     05  FILLER                     PIC X(09).
003800*
