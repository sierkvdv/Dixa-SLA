000100*
000200******************************************************************
000300*
000400* DXPMOOUT  --  PREV-MONTH-EXTRACT OUTPUT RECORD (UNIT B).
000500*               16-COLUMN ORDER.  BUILT IN WORKING-STORAGE AND
000600*               STRUNG OUT TO DXPMO-FILE AS A DELIMITED LINE BY
000700*               4000-BUILD-OUT-LINE IN DXPMOEXT.  CHANNEL COLUMN
000800*               IS ALWAYS THE LITERAL 'PstnPhone'.
000900*
001000* WRITTEN BY - R JARAMILLO - 2024-JAN-11
001100*
001200******************************************************************
001300*
001400 01  DXPMOUT-RECORD.
001500     05  DXPMOUT-ID                 PIC X(36).
001600     05  DXPMOUT-CREATED-AT         PIC X(20).
001700     05  DXPMOUT-ANSWERED-AT        PIC X(20).
001800     05  DXPMOUT-CLOSED-AT          PIC X(20).
001900     05  DXPMOUT-STATE              PIC X(10).
002000     05  DXPMOUT-DIRECTION          PIC X(10).
002100     05  DXPMOUT-CHANNEL            PIC X(20).
002200     05  DXPMOUT-ASSIGNEE-ID        PIC X(36).
002300     05  DXPMOUT-ASSIGNEE-NAME      PIC X(40).
002400     05  DXPMOUT-QUEUE-ID           PIC X(36).
002500     05  DXPMOUT-QUEUE-NAME         PIC X(40).
002600     05  DXPMOUT-ASSIGN-REASON      PIC X(10).
002700     05  DXPMOUT-ANS-1MIN           PIC X(05).
002800     05  DXPMOUT-FROM-QUEUE         PIC X(05).
002900     05  DXPMOUT-FROM-FORWARD       PIC X(05).
003000     05  DXPMOUT-REJ-OR-FWD         PIC X(05).
003100     05  FILLER                     PIC X(08).
003200*
