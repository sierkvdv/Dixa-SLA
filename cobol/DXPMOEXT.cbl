000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DXPMOEXT.
000300 AUTHOR. R JARAMILLO.
000400 INSTALLATION. KC03-FEC DATA CENTER.
000500 DATE-WRITTEN. 1992-MAR-16.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*
001100* PROGRAM DESCRIPTION -
001200*   MONTHLY TELEPHONE-CHANNEL EXTRACT.  READS THE RAW CONVERSA-
001300*   TION FEED, KEEPS ONLY THE TELEPHONE-CHANNEL ROWS FOR THE
001400*   RUN-PARAMETER DATE RANGE (DEFAULTING TO THE PRIOR CALENDAR
001500*   MONTH WHEN NO RANGE IS SUPPLIED), ENRICHES EACH CANDIDATE
001600*   FROM THE CONVERSATION-DETAIL FILE WHERE ONE EXISTS, AND
001700*   WRITES THE MONTHLY TELEPHONE EXTRACT PICKED UP BY THE
001800*   BILLING RECONCILIATION JOB THE FOLLOWING MORNING.
001900*
002000*****************************************************************
002100*
002200* CHANGE LOG -
002300*   1992-MAR-16  RAJ  ORIG  INITIAL WRITE-UP FOR THE MONTHLY          ORIG
002400*                            PBX TELEPHONE RECONCILIATION FEED.       ORIG
002500*   1992-NOV-09  RAJ  WR149 DEFAULT DATE RANGE ADDED - PREVIOUS      WR149
002600*                            CALENDAR MONTH WHEN OPERATOR LEAVES     WR149
002700*                            THE RUN CARD DATES BLANK.               WR149
002800*   1994-JUL-22  DMT  WR228 ADDED RUN-PARAMETER DATE VALIDATION -    WR228
002900*                            BAD RUN CARD WAS ABENDING DOWNSTREAM    WR228
003000*                            INSTEAD OF FAILING HERE CLEANLY.        WR228
003100*   1997-FEB-03  LKN  WR301 QUEUE-ID/NAME NOW TAKEN FROM DETAIL      WR301
003200*                            RECORD WHEN PRESENT - RAW QUEUE         WR301
003300*                            FIELDS WERE STALE AFTER A TRANSFER.     WR301
003400*   1998-OCT-30  LKN  WR336 CENTURY-DATE REVIEW - Y2K READINESS.     WR336
003500*                            PREVIOUS-MONTH ROLLOVER CHECKED         WR336
003600*                            ACROSS THE 1999/2000 YEAR BOUNDARY.     WR336
003700*   2003-JUL-16  BGH  WR402 CONVERTED DETAIL LOOKUP FROM RANDOM      WR402
003800*                            READ OF THE OLD VSAM FILE TO A          WR402
003900*                            SORTED-TABLE BINARY SEARCH - VSAM       WR402
004000*                            FILE WAS RETIRED THIS RELEASE.          WR402
004100*   2024-JAN-11  RJ   TKT48812 RETIRED THE PBX CALL-LOG FEED.     TKT48812
004200*                            PROGRAM NOW READS THE HOSTED         TKT48812
004300*                            CONVERSATION FEED'S EXTRACT AND      TKT48812
004400*                            DETAIL FILES.  CHANNEL TEST NOW      TKT48812
004500*                            MATCHES THE FEED'S "pstnphone"       TKT48812
004600*                            CHANNEL VALUE.                       TKT48812
004700*   2024-JAN-25  RJ   TKT48902 ADDED PROGRESS MESSAGE EVERY 50    TKT48902
004800*                            CANDIDATES FOR THE OPERATOR CONSOLE. TKT48902
004900*
005000*****************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS DXLC-LOWER-ALPHA IS "abcdefghijklmnopqrstuvwxyz"
005700     UPSI-0 ON STATUS IS DX-DEBUG-ON
005800     UPSI-0 OFF STATUS IS DX-DEBUG-OFF.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT DXPARM-FILE ASSIGN TO DXPARMIN
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-PARM-SW.
006500*
006600     SELECT DXDET-FILE ASSIGN TO DXDETIN
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-DET-SW.
006900*
007000     SELECT DXCNV-FILE ASSIGN TO DXCNVIN
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-CNV-SW.
007300*
007400     SELECT DXPMO-FILE ASSIGN TO DXPMOOUT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-PMO-SW.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  DXPARM-FILE
008200     RECORDING MODE IS F
008300     DATA RECORD IS DXPARM-RECORD.
008400 COPY DXPARMS.
008500*
008600 FD  DXDET-FILE
008700     RECORDING MODE IS F
008800     RECORD CONTAINS 198 CHARACTERS
008900     DATA RECORD IS DXDET-RECORD.
009000 COPY DXDETREC.
009100*
009200 FD  DXCNV-FILE
009300     RECORDING MODE IS F
009400     RECORD CONTAINS 304 CHARACTERS
009500     DATA RECORD IS DXCNV-RECORD.
009600 COPY DXCNVREC.
009700*
009800 FD  DXPMO-FILE
009900     RECORDING MODE IS V
010000     DATA RECORD IS DXPMO-OUT-REC.
010100 01  DXPMO-OUT-REC                  PIC X(240).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500 01  WS-PARM-SW                     PIC X(02) VALUE SPACES.
010600     88  WS-PARM-OK                          VALUE '00'.
010700 01  WS-DET-SW                      PIC X(02) VALUE SPACES.
010800     88  WS-DET-OK                           VALUE '00'.
010900 01  WS-CNV-SW                      PIC X(02) VALUE SPACES.
011000     88  WS-CNV-OK                           VALUE '00'.
011100 01  WS-PMO-SW                      PIC X(02) VALUE SPACES.
011200     88  WS-PMO-OK                           VALUE '00'.
011300*
011400 01  WS-EOF-SW-DET                  PIC X(01) VALUE 'N'.
011500     88  WS-EOF-DET-NO                       VALUE 'N'.
011600     88  WS-EOF-DET-YES                      VALUE 'Y'.
011700 01  WS-EOF-SW-CNV                  PIC X(01) VALUE 'N'.
011800     88  WS-EOF-CNV-NO                       VALUE 'N'.
011900     88  WS-EOF-CNV-YES                      VALUE 'Y'.
012000*
012100 77  WS-NBR                         PIC 9     VALUE 0.
012200 01  WS-RECS-READ                   PIC S9(7) COMP VALUE ZERO.
012300 01  WS-CANDIDATES                  PIC S9(7) COMP VALUE ZERO.
012400 01  WS-DETAIL-OK                   PIC S9(7) COMP VALUE ZERO.
012500 01  WS-DETAIL-FAILED               PIC S9(7) COMP VALUE ZERO.
012600 01  WS-PROGRESS-REM                PIC S9(7) COMP VALUE ZERO.
012700 01  WS-PROGRESS-QUOT               PIC S9(7) COMP VALUE ZERO.
012800*
012900 01  WS-CHANNEL-LC                  PIC X(20).
013000 01  WS-SKIP-SW                     PIC X     VALUE 'N'.
013100     88  WS-SKIP-RECORD                      VALUE 'Y'.
013200     88  WS-KEEP-RECORD                      VALUE 'N'.
013300*
013400* WORK FIELDS FOR THE RAW-FORM METRIC SET AND THE DISPLAY
013500* COLUMNS, WHICH ARE ENRICHED SEPARATELY FROM THE METRICS - SEE
013600* THE 2003-JUL-16 AND 1997-FEB-03 CHANGE-LOG ENTRIES ABOVE.
013700*
013800 01  WS-INFERRED-REASON             PIC X(10) VALUE SPACES.
013900 01  WS-DISPLAY-REASON              PIC X(10) VALUE SPACES.
014000 01  WS-DISPLAY-ANSWERED-MS         PIC 9(15) VALUE ZERO.
014100 01  WS-DISPLAY-STATE               PIC X(10) VALUE SPACES.
014200 01  WS-DISPLAY-QUEUE-ID            PIC X(36) VALUE SPACES.
014300 01  WS-DISPLAY-QUEUE-NAME          PIC X(40) VALUE SPACES.
014400 01  WS-MS-DIFF                     PIC S9(15) COMP.
014500*
014600* RUN-PARAMETER DEFAULT/VALIDATION WORK FIELDS.
014700*
014800 01  WS-TODAY-DATE.
014900     05  WS-TODAY-YYYY              PIC 9(04).
015000     05  WS-TODAY-MM                PIC 9(02).
015100     05  WS-TODAY-DD                PIC 9(02).
015150     05  FILLER                     PIC X(02).
015200 01  WS-PM-YEAR                     PIC 9(04).
015300 01  WS-PM-MONTH                    PIC 9(02).
015400 01  WS-PM-MONTH-IDX                PIC S9(3) COMP.
015500 01  WS-PM-LAST-DAY                 PIC 9(02).
015600 01  WS-DATE-VALID-SW               PIC X     VALUE 'Y'.
015700     88  WS-DATE-VALID                       VALUE 'Y'.
015800     88  WS-DATE-INVALID                     VALUE 'N'.
015900 77  WS-VALID-DIM         PIC 9(02).
016000*
016100 COPY DXDETTAB.
016200 COPY DXTSWORK.
016300 COPY DXPMOOUT.
016400 COPY DXSUMWK.
016500*
016600 PROCEDURE DIVISION.
016700*
016800 0000-MAIN-PARA.
016900     PERFORM 1000-INIT.
017000*
017100     IF WS-CANDIDATES = ZERO
017200         DISPLAY "NO CONVERSATIONS TO EXPORT"
017300     ELSE
017400         PERFORM 8000-PRINT-SUMMARY
017500     END-IF.
017600*
017700     PERFORM 900-COMPLETED-OK.
017800*
017900 1000-INIT.
018000     OPEN INPUT DXPARM-FILE.
018100     IF NOT WS-PARM-OK
018200         DISPLAY "DXPARM-FILE OPEN ERROR - WS-PARM-SW=" WS-PARM-SW
018300         PERFORM 800-PROGRAM-FAILED
018400     END-IF.
018500*
018600     READ DXPARM-FILE
018700         AT END DISPLAY "DXPARM-FILE HAS NO RUN-PARAMETER RECORD"
018800                 PERFORM 800-PROGRAM-FAILED.
018900     CLOSE DXPARM-FILE.
019000*
019100     PERFORM 1100-DEFAULT-PREV-MONTH
019200         THRU 1200-VALIDATE-DATES.
019300*
019400     DISPLAY "RANGE START.....: " DXPARM-START-DATE.
019500     DISPLAY "RANGE END.......: " DXPARM-END-DATE.
019600*
019700     PERFORM 1300-LOAD-DETAIL-TABLE.
019800*
019900     OPEN INPUT DXCNV-FILE.
020000     IF NOT WS-CNV-OK
020100         DISPLAY "DXCNV-FILE OPEN ERROR - WS-CNV-SW=" WS-CNV-SW
020200         PERFORM 800-PROGRAM-FAILED
020300     END-IF.
020400*
020500     OPEN OUTPUT DXPMO-FILE.
020600     IF NOT WS-PMO-OK
020700         DISPLAY "DXPMO-FILE OPEN ERROR - WS-PMO-SW=" WS-PMO-SW
020800         PERFORM 800-PROGRAM-FAILED
020900     END-IF.
021000*
021100     READ DXCNV-FILE
021200         AT END MOVE 'Y' TO WS-EOF-SW-CNV.
021300*
021400     PERFORM 2000-PROCESS-ONE-RECORD
021500         UNTIL WS-EOF-CNV-YES.
021600*
021700     CLOSE DXCNV-FILE.
021800     CLOSE DXPMO-FILE.
021900*
022000 1100-DEFAULT-PREV-MONTH.
022100     IF DXPARM-START-DATE NOT = SPACES
022200         GO TO 1100-EXIT
022300     END-IF.
022400*
022500     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
022600*
022700     IF WS-TODAY-MM = 1
022800         MOVE 12 TO WS-PM-MONTH
022900         COMPUTE WS-PM-YEAR = WS-TODAY-YYYY - 1
023000     ELSE
023100         COMPUTE WS-PM-MONTH = WS-TODAY-MM - 1
023200         MOVE WS-TODAY-YYYY TO WS-PM-YEAR
023300     END-IF.
023400*
023500     MOVE WS-PM-YEAR TO DXTS-WORK-YEAR.
023600     PERFORM 3125-TEST-LEAP-YEAR.
023700     MOVE WS-PM-MONTH TO WS-PM-MONTH-IDX.
023800     IF DXTS-LEAP-YEAR
023900         MOVE DXTS-DAYS-L (WS-PM-MONTH-IDX) TO WS-PM-LAST-DAY
024000     ELSE
024100         MOVE DXTS-DAYS-N (WS-PM-MONTH-IDX) TO WS-PM-LAST-DAY
024200     END-IF.
024300*
024400     STRING WS-PM-YEAR  DELIMITED BY SIZE
024500            "-"         DELIMITED BY SIZE
024600            WS-PM-MONTH DELIMITED BY SIZE
024700            "-01"       DELIMITED BY SIZE
024800         INTO DXPARM-START-DATE.
024900*
025000     STRING WS-PM-YEAR    DELIMITED BY SIZE
025100            "-"           DELIMITED BY SIZE
025200            WS-PM-MONTH   DELIMITED BY SIZE
025300            "-"           DELIMITED BY SIZE
025400            WS-PM-LAST-DAY DELIMITED BY SIZE
025500         INTO DXPARM-END-DATE.
025600*
025700 1100-EXIT.
025800     EXIT.
025900*
026000 1200-VALIDATE-DATES.
026100     SET WS-DATE-VALID TO TRUE.
026200*
026300     IF DXPARM-START-YYYY NOT NUMERIC
026400             OR DXPARM-START-MM NOT NUMERIC
026500             OR DXPARM-START-DD NOT NUMERIC
026600             OR DXPARM-END-YYYY NOT NUMERIC
026700             OR DXPARM-END-MM NOT NUMERIC
026800             OR DXPARM-END-DD NOT NUMERIC
026900         SET WS-DATE-INVALID TO TRUE
027000     END-IF.
027100*
027200     IF WS-DATE-VALID
027300         PERFORM 1210-VALIDATE-START-DATE
027400         PERFORM 1220-VALIDATE-END-DATE
027500     END-IF.
027600*
027700     IF WS-DATE-INVALID
027800         DISPLAY "INVALID RUN-PARAMETER DATE - MUST BE A REAL "
027900                 "YYYY-MM-DD CALENDAR DATE"
028000         PERFORM 800-PROGRAM-FAILED
028100     END-IF.
028200*
028300 1210-VALIDATE-START-DATE.
028400     IF DXPARM-START-MM < 1 OR DXPARM-START-MM > 12
028500         SET WS-DATE-INVALID TO TRUE
028600         GO TO 1210-EXIT
028700     END-IF.
028800*
028900     MOVE DXPARM-START-YYYY TO DXTS-WORK-YEAR.
029000     PERFORM 3125-TEST-LEAP-YEAR.
029100     MOVE DXPARM-START-MM TO WS-PM-MONTH-IDX.
029200     IF DXTS-LEAP-YEAR
029300         MOVE DXTS-DAYS-L (WS-PM-MONTH-IDX) TO WS-VALID-DIM
029400     ELSE
029500         MOVE DXTS-DAYS-N (WS-PM-MONTH-IDX) TO WS-VALID-DIM
029600     END-IF.
029700*
029800     IF DXPARM-START-DD < 1 OR DXPARM-START-DD > WS-VALID-DIM
029900         SET WS-DATE-INVALID TO TRUE
030000     END-IF.
030100*
030200 1210-EXIT.
030300     EXIT.
030400*
030500 1220-VALIDATE-END-DATE.
030600     IF DXPARM-END-MM < 1 OR DXPARM-END-MM > 12
030700         SET WS-DATE-INVALID TO TRUE
030800         GO TO 1220-EXIT
030900     END-IF.
031000*
031100     MOVE DXPARM-END-YYYY TO DXTS-WORK-YEAR.
031200     PERFORM 3125-TEST-LEAP-YEAR.
031300     MOVE DXPARM-END-MM TO WS-PM-MONTH-IDX.
031400     IF DXTS-LEAP-YEAR
031500         MOVE DXTS-DAYS-L (WS-PM-MONTH-IDX) TO WS-VALID-DIM
031600     ELSE
031700         MOVE DXTS-DAYS-N (WS-PM-MONTH-IDX) TO WS-VALID-DIM
031800     END-IF.
031900*
032000     IF DXPARM-END-DD < 1 OR DXPARM-END-DD > WS-VALID-DIM
032100         SET WS-DATE-INVALID TO TRUE
032200     END-IF.
032300*
032400 1220-EXIT.
032500     EXIT.
032600*
032700 1300-LOAD-DETAIL-TABLE.
032800*
032900* THE DETAIL FILE ARRIVES SORTED BY DET-CONV-ID.  IT IS OPTIONAL
033000* - A RUN WITH NO DETAIL FILE PRESENT LEAVES THE TABLE EMPTY AND
033100* EVERY LOOKUP SIMPLY MISSES.
033200*
033300     MOVE ZERO TO DXDET-TABLE-COUNT.
033400     OPEN INPUT DXDET-FILE.
033500     IF NOT WS-DET-OK
033600         DISPLAY "DXDET-FILE NOT PRESENT - RUNNING WITH NO "
033700                 "DETAIL ENRICHMENT"
033800     ELSE
033900         READ DXDET-FILE
034000             AT END MOVE 'Y' TO WS-EOF-SW-DET
034100         END-READ
034200         PERFORM 1350-LOAD-ONE-DETAIL
034300             UNTIL WS-EOF-DET-YES
034400         CLOSE DXDET-FILE
034500     END-IF.
034600*
034700 1350-LOAD-ONE-DETAIL.
034800     IF DXDET-TABLE-COUNT < DXDET-MAX-ENTRIES
034900         ADD 1 TO DXDET-TABLE-COUNT
035000         MOVE DXDET-CONV-ID
035100             TO DXDET-TAB-CONV-ID (DXDET-TABLE-COUNT)
035200         MOVE DXDET-STATE
035300             TO DXDET-TAB-STATE (DXDET-TABLE-COUNT)
035400         MOVE DXDET-ANSWERED-MS
035500             TO DXDET-TAB-ANSWERED-MS (DXDET-TABLE-COUNT)
035600         MOVE DXDET-ASSIGNED-AT-MS
035700             TO DXDET-TAB-ASSIGNED-AT-MS (DXDET-TABLE-COUNT)
035800         MOVE DXDET-REASON
035900             TO DXDET-TAB-REASON (DXDET-TABLE-COUNT)
036000         MOVE DXDET-QUEUE-ID
036100             TO DXDET-TAB-QUEUE-ID (DXDET-TABLE-COUNT)
036200         MOVE DXDET-QUEUE-NAME
036300             TO DXDET-TAB-QUEUE-NAME (DXDET-TABLE-COUNT)
036400     ELSE
036500         DISPLAY "DXDET-FILE EXCEEDS TABLE SIZE - REMAINING "
036600                 "DETAIL RECORDS IGNORED"
036700     END-IF.
036800*
036900     READ DXDET-FILE
037000         AT END MOVE 'Y' TO WS-EOF-SW-DET.
037100*
037200 2000-PROCESS-ONE-RECORD.
037300     ADD 1 TO WS-RECS-READ.
037400     MOVE 'N' TO WS-SKIP-SW.
037500*
037600     PERFORM 2200-APPLY-CHANNEL-FILTER.
037700*
037800     IF WS-KEEP-RECORD
037900         ADD 1 TO WS-CANDIDATES
038000         PERFORM 2300-LOOKUP-DETAIL
038100         PERFORM 3000-COMPUTE-METRICS
038200         PERFORM 4000-BUILD-OUT-LINE
038300         PERFORM 4100-WRITE-OUT-LINE
038400         PERFORM 5000-ACCUM-TOTALS
038500         PERFORM 6000-SHOW-PROGRESS
038600     END-IF.
038700*
038800     READ DXCNV-FILE
038900         AT END MOVE 'Y' TO WS-EOF-SW-CNV.
039000*
039100 2200-APPLY-CHANNEL-FILTER.
039200     MOVE DXCNV-INITIAL-CHANNEL TO WS-CHANNEL-LC.
039300     INSPECT WS-CHANNEL-LC
039400         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039500                 TO "abcdefghijklmnopqrstuvwxyz".
039600*
039700     IF WS-CHANNEL-LC = "pstnphone"
039800         MOVE 'N' TO WS-SKIP-SW
039900     ELSE
040000         MOVE 'Y' TO WS-SKIP-SW
040100     END-IF.
040200*
040300 2300-LOOKUP-DETAIL.
040400*
040500* BINARY SEARCH OF THE SORTED DETAIL TABLE BY CONV-ID.
040600*
040700     MOVE 'N' TO DXDET-FOUND-SW.
040800     MOVE 1 TO DXDET-LOW.
040900     MOVE DXDET-TABLE-COUNT TO DXDET-HIGH.
041000*
041100     PERFORM 2310-SEARCH-DETAIL-STEP
041200         UNTIL DXDET-FOUND OR DXDET-LOW > DXDET-HIGH.
041300*
041400     MOVE DXCNV-ASSIGNED-MS TO WS-DISPLAY-ANSWERED-MS.
041500     MOVE SPACES TO WS-DISPLAY-STATE.
041600     MOVE DXCNV-QUEUE-ID TO WS-DISPLAY-QUEUE-ID.
041700     MOVE DXCNV-QUEUE-NAME TO WS-DISPLAY-QUEUE-NAME.
041800*
041900     IF DXDET-FOUND
042000         ADD 1 TO WS-DETAIL-OK
042100         MOVE DXDET-TAB-STATE (DXDET-MID) TO WS-DISPLAY-STATE
042200         IF DXDET-TAB-ANSWERED-MS (DXDET-MID) NOT = ZERO
042300             MOVE DXDET-TAB-ANSWERED-MS (DXDET-MID)
042400                 TO WS-DISPLAY-ANSWERED-MS
042500         END-IF
042600         IF DXDET-TAB-QUEUE-ID (DXDET-MID) NOT = SPACES
042700             MOVE DXDET-TAB-QUEUE-ID (DXDET-MID)
042800                 TO WS-DISPLAY-QUEUE-ID
042900         END-IF
043000         IF DXDET-TAB-QUEUE-NAME (DXDET-MID) NOT = SPACES
043100             MOVE DXDET-TAB-QUEUE-NAME (DXDET-MID)
043200                 TO WS-DISPLAY-QUEUE-NAME
043300         END-IF
043400     ELSE
043500         ADD 1 TO WS-DETAIL-FAILED
043600     END-IF.
043700*
043800 2310-SEARCH-DETAIL-STEP.
043900     COMPUTE DXDET-MID = (DXDET-LOW + DXDET-HIGH) / 2.
044000     IF DXDET-TAB-CONV-ID (DXDET-MID) = DXCNV-CONV-ID
044100         SET DXDET-FOUND TO TRUE
044200     ELSE IF DXDET-TAB-CONV-ID (DXDET-MID) < DXCNV-CONV-ID
044300         COMPUTE DXDET-LOW = DXDET-MID + 1
044400     ELSE
044500         COMPUTE DXDET-HIGH = DXDET-MID - 1
044600     END-IF.
044700*
044800 3000-COMPUTE-METRICS.
044900*
045000* BASIC METRIC SET, COMPUTED FROM THE RAW EXPORT TIMESTAMPS ONLY
045100* - NOT RECOMPUTED FROM THE DETAIL-REFINED ANSWERED TIME.  SEE
045200* WR301 ABOVE FOR WHY THE DISPLAY COLUMNS ARE KEPT SEPARATE.
045300*
045400     MOVE SPACES TO WS-INFERRED-REASON.
045500     IF DXCNV-QUEUED-MS NOT = ZERO
045600             AND DXCNV-ASSIGNED-MS NOT = ZERO
045700         MOVE "queue" TO WS-INFERRED-REASON
045800         MOVE "True" TO DXPMOUT-FROM-QUEUE
045900     ELSE
046000         MOVE "False" TO DXPMOUT-FROM-QUEUE
046100     END-IF.
046200*
046300     IF DXCNV-QUEUED-MS = ZERO
046400             AND DXCNV-ASSIGNED-MS NOT = ZERO
046500         MOVE "forward" TO WS-INFERRED-REASON
046600         MOVE "True" TO DXPMOUT-FROM-FORWARD
046700     ELSE
046800         MOVE "False" TO DXPMOUT-FROM-FORWARD
046900     END-IF.
047000*
047100     IF DXCNV-CREATED-MS NOT = ZERO
047200             AND DXCNV-ASSIGNED-MS NOT = ZERO
047300         COMPUTE WS-MS-DIFF = DXCNV-ASSIGNED-MS - DXCNV-CREATED-MS
047400         IF WS-MS-DIFF NOT > 60000
047500             MOVE "True" TO DXPMOUT-ANS-1MIN
047600         ELSE
047700             MOVE "False" TO DXPMOUT-ANS-1MIN
047800         END-IF
047900     ELSE
048000         MOVE "False" TO DXPMOUT-ANS-1MIN
048100     END-IF.
048200*
048300     IF DXCNV-ASSIGNED-MS = ZERO OR WS-INFERRED-REASON = "forward"
048400         MOVE "True" TO DXPMOUT-REJ-OR-FWD
048500     ELSE
048600         MOVE "False" TO DXPMOUT-REJ-OR-FWD
048700     END-IF.
048800*
048900* DISPLAY-COLUMN ASSIGNMENT REASON - DETAIL REASON WINS OVER THE
049000* INFERRED REASON ABOVE WHEN THE DETAIL RECORD WAS FOUND.
049100*
049200     MOVE WS-INFERRED-REASON TO WS-DISPLAY-REASON.
049300     IF DXDET-FOUND AND DXDET-TAB-REASON (DXDET-MID) NOT = SPACES
049400         MOVE DXDET-TAB-REASON (DXDET-MID) TO WS-DISPLAY-REASON
049500         INSPECT WS-DISPLAY-REASON
049600             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
049700                     TO "abcdefghijklmnopqrstuvwxyz"
049800     END-IF.
049900*
050000 3100-CONVERT-EPOCH-TS.
050100*
050200* CONVERTS THE MILLISECOND-EPOCH VALUE IN DXTS-INPUT-MS TO AN
050300* ISO-8601 TEXT TIMESTAMP IN DXTS-OUT-TEXT.  A ZERO INPUT MEANS
050400* "NOT PRESENT" AND COMES BACK AS SPACES.  NO INTRINSIC FUNCTION
050500* IS USED - YEAR AND MONTH ARE PEELED OFF BY REPEATED
050600* SUBTRACTION AGAINST THE DAYS-PER-MONTH TABLES.
050700*
050800     MOVE SPACES TO DXTS-OUT-TEXT.
050900     IF DXTS-INPUT-MS = ZERO
051000         GO TO 3100-EXIT
051100     END-IF.
051200*
051300     DIVIDE DXTS-INPUT-MS BY 1000
051400         GIVING DXTS-TOTAL-SECONDS
051500         REMAINDER DXTS-MS-REMAINDER.
051600     DIVIDE DXTS-TOTAL-SECONDS BY 86400
051700         GIVING DXTS-DAYS-SINCE-EPOCH
051800         REMAINDER DXTS-SECS-OF-DAY.
051900     DIVIDE DXTS-SECS-OF-DAY BY 3600
052000         GIVING DXTS-WORK-HH
052100         REMAINDER DXTS-SECS-OF-DAY.
052200     DIVIDE DXTS-SECS-OF-DAY BY 60
052300         GIVING DXTS-WORK-MM
052400         REMAINDER DXTS-WORK-SS.
052500*
052600     MOVE 1970 TO DXTS-WORK-YEAR.
052700     ADD 1 TO DXTS-DAYS-SINCE-EPOCH.
052800*
052900     PERFORM 3120-PEEL-OFF-YEAR
053000         UNTIL DXTS-DAYS-SINCE-EPOCH NOT > DXTS-DAYS-IN-YEAR.
053100*
053200     MOVE 1 TO DXTS-MONTH-IDX.
053300     PERFORM 3150-PEEL-OFF-MONTH
053400         UNTIL DXTS-DAYS-SINCE-EPOCH NOT > DXTS-DAYS-IN-MONTH.
053500     MOVE DXTS-MONTH-IDX TO DXTS-WORK-MONTH.
053600     MOVE DXTS-DAYS-SINCE-EPOCH TO DXTS-WORK-DAY.
053700*
053800     STRING DXTS-WORK-YEAR       DELIMITED BY SIZE
053900            "-"                  DELIMITED BY SIZE
054000            DXTS-WORK-MONTH      DELIMITED BY SIZE
054100            "-"                  DELIMITED BY SIZE
054200            DXTS-WORK-DAY        DELIMITED BY SIZE
054300            "T"                  DELIMITED BY SIZE
054400            DXTS-WORK-HH         DELIMITED BY SIZE
054500            ":"                  DELIMITED BY SIZE
054600            DXTS-WORK-MM         DELIMITED BY SIZE
054700            ":"                  DELIMITED BY SIZE
054800            DXTS-WORK-SS         DELIMITED BY SIZE
054900            "Z"                  DELIMITED BY SIZE
055000         INTO DXTS-OUT-TEXT.
055100*
055200 3100-EXIT.
055300     EXIT.
055400*
055500 3120-PEEL-OFF-YEAR.
055600     PERFORM 3125-TEST-LEAP-YEAR.
055700     IF DXTS-LEAP-YEAR
055800         MOVE 366 TO DXTS-DAYS-IN-YEAR
055900     ELSE
056000         MOVE 365 TO DXTS-DAYS-IN-YEAR
056100     END-IF.
056200*
056300     IF DXTS-DAYS-SINCE-EPOCH > DXTS-DAYS-IN-YEAR
056400         SUBTRACT DXTS-DAYS-IN-YEAR FROM DXTS-DAYS-SINCE-EPOCH
056500         ADD 1 TO DXTS-WORK-YEAR
056600     END-IF.
056700*
056800 3125-TEST-LEAP-YEAR.
056900     DIVIDE DXTS-WORK-YEAR BY 4
057000         GIVING DXTS-YEAR-REM-4 REMAINDER DXTS-YEAR-REM-4.
057100     DIVIDE DXTS-WORK-YEAR BY 100
057200         GIVING DXTS-YEAR-REM-100 REMAINDER DXTS-YEAR-REM-100.
057300     DIVIDE DXTS-WORK-YEAR BY 400
057400         GIVING DXTS-YEAR-REM-400 REMAINDER DXTS-YEAR-REM-400.
057500*
057600     IF DXTS-YEAR-REM-400 = ZERO
057700         SET DXTS-LEAP-YEAR TO TRUE
057800     ELSE IF DXTS-YEAR-REM-100 = ZERO
057900         SET DXTS-NOT-LEAP-YEAR TO TRUE
058000     ELSE IF DXTS-YEAR-REM-4 = ZERO
058100         SET DXTS-LEAP-YEAR TO TRUE
058200     ELSE
058300         SET DXTS-NOT-LEAP-YEAR TO TRUE
058400     END-IF.
058500*
058600 3150-PEEL-OFF-MONTH.
058700     IF DXTS-LEAP-YEAR
058800         MOVE DXTS-DAYS-L (DXTS-MONTH-IDX) TO DXTS-DAYS-IN-MONTH
058900     ELSE
059000         MOVE DXTS-DAYS-N (DXTS-MONTH-IDX) TO DXTS-DAYS-IN-MONTH
059100     END-IF.
059200*
059300     IF DXTS-DAYS-SINCE-EPOCH > DXTS-DAYS-IN-MONTH
059400         SUBTRACT DXTS-DAYS-IN-MONTH FROM DXTS-DAYS-SINCE-EPOCH
059500         ADD 1 TO DXTS-MONTH-IDX
059600     END-IF.
059700*
059800 4000-BUILD-OUT-LINE.
059900     MOVE DXCNV-CONV-ID TO DXPMOUT-ID.
060000*
060100     MOVE DXCNV-CREATED-MS TO DXTS-INPUT-MS.
060200     PERFORM 3100-CONVERT-EPOCH-TS.
060300     MOVE DXTS-OUT-TEXT TO DXPMOUT-CREATED-AT.
060400*
060500     MOVE WS-DISPLAY-ANSWERED-MS TO DXTS-INPUT-MS.
060600     PERFORM 3100-CONVERT-EPOCH-TS.
060700     MOVE DXTS-OUT-TEXT TO DXPMOUT-ANSWERED-AT.
060800*
060900     MOVE DXCNV-CLOSED-MS TO DXTS-INPUT-MS.
061000     PERFORM 3100-CONVERT-EPOCH-TS.
061100     MOVE DXTS-OUT-TEXT TO DXPMOUT-CLOSED-AT.
061200*
061300     MOVE WS-DISPLAY-STATE      TO DXPMOUT-STATE.
061400     MOVE DXCNV-DIRECTION       TO DXPMOUT-DIRECTION.
061500     MOVE "PstnPhone"           TO DXPMOUT-CHANNEL.
061600     MOVE DXCNV-ASSIGNEE-ID     TO DXPMOUT-ASSIGNEE-ID.
061700     MOVE DXCNV-ASSIGNEE-NAME   TO DXPMOUT-ASSIGNEE-NAME.
061800     MOVE WS-DISPLAY-QUEUE-ID   TO DXPMOUT-QUEUE-ID.
061900     MOVE WS-DISPLAY-QUEUE-NAME TO DXPMOUT-QUEUE-NAME.
062000     MOVE WS-DISPLAY-REASON     TO DXPMOUT-ASSIGN-REASON.
062100*
062200     STRING DXPMOUT-ID              DELIMITED BY SPACE
062300            ","                      DELIMITED BY SIZE
062400            DXPMOUT-CREATED-AT       DELIMITED BY SIZE
062500            ","                      DELIMITED BY SIZE
062600            DXPMOUT-ANSWERED-AT      DELIMITED BY SIZE
062700            ","                      DELIMITED BY SIZE
062800            DXPMOUT-CLOSED-AT        DELIMITED BY SIZE
062900            ","                      DELIMITED BY SIZE
063000            DXPMOUT-STATE            DELIMITED BY SPACE
063100            ","                      DELIMITED BY SIZE
063200            DXPMOUT-DIRECTION        DELIMITED BY SPACE
063300            ","                      DELIMITED BY SIZE
063400            DXPMOUT-CHANNEL          DELIMITED BY SPACE
063500            ","                      DELIMITED BY SIZE
063600            DXPMOUT-ASSIGNEE-ID      DELIMITED BY SPACE
063700            ","                      DELIMITED BY SIZE
063800            DXPMOUT-ASSIGNEE-NAME    DELIMITED BY SIZE
063900            ","                      DELIMITED BY SIZE
064000            DXPMOUT-QUEUE-ID         DELIMITED BY SPACE
064100            ","                      DELIMITED BY SIZE
064200            DXPMOUT-QUEUE-NAME       DELIMITED BY SIZE
064300            ","                      DELIMITED BY SIZE
064400            DXPMOUT-ASSIGN-REASON    DELIMITED BY SPACE
064500            ","                      DELIMITED BY SIZE
064600            DXPMOUT-ANS-1MIN         DELIMITED BY SPACE
064700            ","                      DELIMITED BY SIZE
064800            DXPMOUT-FROM-QUEUE       DELIMITED BY SPACE
064900            ","                      DELIMITED BY SIZE
065000            DXPMOUT-FROM-FORWARD     DELIMITED BY SPACE
065100            ","                      DELIMITED BY SIZE
065200            DXPMOUT-REJ-OR-FWD       DELIMITED BY SPACE
065300         INTO DXPMO-OUT-REC.
065400*
065500 4100-WRITE-OUT-LINE.
065600     WRITE DXPMO-OUT-REC.
065700     IF NOT WS-PMO-OK
065800         DISPLAY "DXPMO-FILE WRITE ERROR - WS-PMO-SW=" WS-PMO-SW
065900         PERFORM 800-PROGRAM-FAILED
066000     END-IF.
066100*
066200 5000-ACCUM-TOTALS.
066300     ADD 1 TO DXSUM-ROWS.
066400     IF DXPMOUT-ANS-1MIN = "True"
066500         ADD 1 TO DXSUM-ANS-1MIN
066600     END-IF.
066700     IF DXPMOUT-REJ-OR-FWD = "True"
066800         ADD 1 TO DXSUM-REJ-FWD
066900     END-IF.
067000     IF DXPMOUT-FROM-QUEUE = "True"
067100         ADD 1 TO DXSUM-FROM-QUEUE
067200     END-IF.
067300     IF DXPMOUT-FROM-FORWARD = "True"
067400         ADD 1 TO DXSUM-FROM-FORWARD
067500     END-IF.
067600*
067700 6000-SHOW-PROGRESS.
067800     DIVIDE WS-CANDIDATES BY 50
067900         GIVING WS-PROGRESS-QUOT
068000         REMAINDER WS-PROGRESS-REM.
068100     IF WS-PROGRESS-REM = ZERO
068200         DISPLAY "PROGRESS - " WS-CANDIDATES " CANDIDATES "
068300                 "PROCESSED"
068400     END-IF.
068500*
068600 8000-PRINT-SUMMARY.
068700     MOVE DXSUM-ROWS         TO DXSUM-ROWS-D.
068800     MOVE DXSUM-ANS-1MIN     TO DXSUM-ANS-1MIN-D.
068900     MOVE DXSUM-REJ-FWD      TO DXSUM-REJ-FWD-D.
069000     MOVE DXSUM-FROM-QUEUE   TO DXSUM-FROM-QUEUE-D.
069100     MOVE DXSUM-FROM-FORWARD TO DXSUM-FROM-FORWARD-D.
069200*
069300     DISPLAY "TOTAL READ......: " WS-RECS-READ.
069400     DISPLAY "CANDIDATES......: " WS-CANDIDATES.
069500     DISPLAY "DETAIL OK.......: " WS-DETAIL-OK.
069600     DISPLAY "DETAIL FAILED...: " WS-DETAIL-FAILED.
069700*
069800     DISPLAY "------------------------------------------------".
069900     DISPLAY "SUMMARY".
070000     DISPLAY "------------------------------------------------".
070100     DISPLAY "Total rows: "         DXSUM-ROWS-D.
070200     DISPLAY "<= 1 minute: "        DXSUM-ANS-1MIN-D.
070300     DISPLAY "Rejected/Forwarded: " DXSUM-REJ-FWD-D.
070400     DISPLAY "Via queue: "          DXSUM-FROM-QUEUE-D.
070500     DISPLAY "Via forward: "        DXSUM-FROM-FORWARD-D.
070600*
070700 800-PROGRAM-FAILED.
070800     DISPLAY "DXPMOEXT TERMINATED WITH DIVIDE BY ZERO!".
070900     DISPLAY "CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY".
071000     COMPUTE WS-NBR = WS-NBR / WS-NBR.
071100*
071200 900-COMPLETED-OK.
071300     DISPLAY "DXPMOEXT COMPLETED OK".
071400     STOP RUN.
071500*
