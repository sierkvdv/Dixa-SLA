000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DXREFEXT.
000300 AUTHOR. R JARAMILLO.
000400 INSTALLATION. KC03-FEC DATA CENTER.
000500 DATE-WRITTEN. 1991-JUN-04.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*
001100* PROGRAM DESCRIPTION -
001200*   READS THE NIGHTLY RAW-CONVERSATION EXTRACT AND THE OPTIONAL
001300*   CONVERSATION-DETAIL ENRICHMENT FILE FOR A CALLER-SUPPLIED
001400*   DATE RANGE, DROPS DUPLICATE CONVERSATION IDS, WORKS OUT THE
001500*   SERVICE-LEVEL METRICS FOR EACH SURVIVING CALL, AND WRITES
001600*   THE REFRESH SLA EXTRACT USED BY THE DOWNSTREAM REPORTING
001700*   FEED.  CONTROL TOTALS ARE PRINTED TO SYSOUT AT END OF RUN.
001800*
001900*****************************************************************
002000*
002100* CHANGE LOG -
002200*   1991-JUN-04  RAJ  ORIG  INITIAL WRITE-UP.  READS THE PBX          ORIG
002300*                            CALL-LOG TAPE FEED AND BUILDS THE        ORIG
002400*                            OLD SLA-EXTRACT LAYOUT.                  ORIG
002500*   1991-AUG-19  RAJ  WR114 ADDED FAIR-TTA CALCULATION PER           WR114
002600*                            OPERATIONS REQUEST - SEE MEMO 91-44.    WR114
002700*   1992-FEB-02  DMT  WR161 CORRECTED CALL-DURATION SIGN WHEN        WR161
002800*                            CLOSED TIME PRECEDES ANSWER TIME.       WR161
002900*   1993-OCT-27  DMT  WR203 ADDED CONV-ID DEDUP PASS - QUEUE         WR203
003000*                            RESUBMIT WAS DOUBLE-COUNTING CALLS.     WR203
003100*   1994-MAY-11  RAJ  WR240 BROKE OUT THE QUEUE-VS-FORWARD CALL      WR240
003200*                            TYPE COLUMN FOR THE MONTHLY REPORT.     WR240
003300*   1996-JAN-08  LKN  WR288 CHANNEL FILTER PARAMETER ADDED FOR       WR288
003400*                            THE NEW DIRECT-DIAL LINES PROJECT.      WR288
003500*   1998-SEP-14  LKN  WR333 CENTURY-DATE REVIEW - Y2K READINESS.     WR333
003600*                            RUN-PARAMETER DATE FIELDS CONFIRMED     WR333
003700*                            FOUR-DIGIT YEAR, NO WINDOWING USED.     WR333
003800*   1999-MAR-02  LKN  WR341 CONFIRMED FIX ABOVE IN PRODUCTION        WR341
003900*                            AFTER THE 1999-02-28 PARALLEL RUN.      WR341
004000*   2003-JUL-16  BGH  WR402 CONVERTED DETAIL LOOKUP FROM RANDOM      WR402
004100*                            READ OF THE OLD VSAM FILE TO A          WR402
004200*                            SORTED-TABLE BINARY SEARCH - VSAM       WR402
004300*                            FILE WAS RETIRED THIS RELEASE.          WR402
004400*   2011-APR-05  BGH  WR455 BINNEN-1MIN-FAIR COLUMN ADDED FOR        WR455
004500*                            THE EUROPEAN OPERATIONS DASHBOARD.      WR455
004600*   2024-JAN-09  RJ   TKT48812 RETIRED THE PBX CALL-LOG FEED.     TKT48812
004700*                            PROGRAM NOW READS THE HOSTED FEED'S  TKT48812
004800*                            CONVERSATION EXTRACT AND DETAIL      TKT48812
004900*                            FILES IN PLACE OF THE OLD TAPE       TKT48812
005000*                            LAYOUTS.  METRIC RULES CARRIED       TKT48812
005100*                            FORWARD UNCHANGED FROM WR455.        TKT48812
005200*   2024-JAN-22  RJ   TKT48901 ADDED "NO CONVERSATIONS FOUND"     TKT48901
005300*                            MESSAGE FOR AN EMPTY INPUT RUN.      TKT48901
005400*
005500*****************************************************************
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS DXLC-LOWER-ALPHA IS "abcdefghijklmnopqrstuvwxyz"
006200     UPSI-0 ON STATUS IS DX-DEBUG-ON
006300     UPSI-0 OFF STATUS IS DX-DEBUG-OFF.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT DXPARM-FILE ASSIGN TO DXPARMIN
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-PARM-SW.
007000*
007100     SELECT DXDET-FILE ASSIGN TO DXDETIN
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-DET-SW.
007400*
007500     SELECT DXCNV-FILE ASSIGN TO DXCNVIN
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-CNV-SW.
007800*
007900     SELECT DXREF-FILE ASSIGN TO DXREFOUT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-REF-SW.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600 FD  DXPARM-FILE
008700     RECORDING MODE IS F
008800     DATA RECORD IS DXPARM-RECORD.
008900 COPY DXPARMS.
009000*
009100 FD  DXDET-FILE
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 198 CHARACTERS
009400     DATA RECORD IS DXDET-RECORD.
009500 COPY DXDETREC.
009600*
009700 FD  DXCNV-FILE
009800     RECORDING MODE IS F
009900     RECORD CONTAINS 304 CHARACTERS
010000     DATA RECORD IS DXCNV-RECORD.
010100 COPY DXCNVREC.
010200*
010300 FD  DXREF-FILE
010400     RECORDING MODE IS V
010500     DATA RECORD IS DXREF-OUT-REC.
010600 01  DXREF-OUT-REC                  PIC X(200).
010700*
010800 WORKING-STORAGE SECTION.
010900*
011000* FILE STATUS SWITCHES - '00' IS SUCCESSFUL, '10' IS AT-END.
011100*
011200 01  WS-PARM-SW                     PIC X(02) VALUE SPACES.
011300     88  WS-PARM-OK                          VALUE '00'.
011400     88  WS-PARM-EOF                         VALUE '10'.
011500 01  WS-DET-SW                      PIC X(02) VALUE SPACES.
011600     88  WS-DET-OK                           VALUE '00'.
011700     88  WS-DET-EOF                          VALUE '10'.
011800 01  WS-CNV-SW                      PIC X(02) VALUE SPACES.
011900     88  WS-CNV-OK                           VALUE '00'.
012000     88  WS-CNV-EOF                          VALUE '10'.
012100 01  WS-REF-SW                      PIC X(02) VALUE SPACES.
012200     88  WS-REF-OK                           VALUE '00'.
012300*
012400 01  WS-EOF-SW-DET                  PIC X(01) VALUE 'N'.
012500     88  WS-EOF-DET-NO                       VALUE 'N'.
012600     88  WS-EOF-DET-YES                      VALUE 'Y'.
012700 01  WS-EOF-SW-CNV                  PIC X(01) VALUE 'N'.
012800     88  WS-EOF-CNV-NO                       VALUE 'N'.
012900     88  WS-EOF-CNV-YES                      VALUE 'Y'.
013000*
013100 77  WS-NBR                         PIC 9     VALUE 0.
013200 01  WS-RECS-READ                   PIC S9(7) COMP VALUE ZERO.
013300 01  WS-DUPS-DROPPED                PIC S9(7) COMP VALUE ZERO.
013400*
013500* WORK FIELDS FOR THE CURRENT CONVERSATION - LOWER-CASED CHANNEL,
013600* THE ENRICHED ANSWER TIME, THE ASSIGNMENT REASON, AND THE
013700* "EFFECTIVE ANSWERED" / "START TIME" FALL-BACK VALUES USED BY
013800* THE METRIC PARAGRAPHS.
013900*
014000 01  WS-CHANNEL-LC                  PIC X(20).
014100 01  WS-ANSWERED-MS                 PIC 9(15) VALUE ZERO.
014200 01  WS-REASON                      PIC X(10) VALUE SPACES.
014300 01  WS-DET-ASSIGNED-AT-MS          PIC 9(15) VALUE ZERO.
014400 01  WS-EFFECTIVE-ANSWERED-MS       PIC 9(15) VALUE ZERO.
014500 01  WS-START-TIME-MS               PIC 9(15) VALUE ZERO.
014600 01  WS-MS-DIFF                     PIC S9(15) COMP.
014700*
014800 01  WS-SKIP-SW                     PIC X     VALUE 'N'.
014900     88  WS-SKIP-RECORD                      VALUE 'Y'.
015000     88  WS-KEEP-RECORD                      VALUE 'N'.
015100*
015200* SORTED IN-STORAGE TABLE OF CONV-IDS ALREADY WRITTEN, USED TO
015300* DROP DUPLICATE INPUT ROWS.  BUILT UP ONE ENTRY AT A TIME WITH
015400* A BINARY SEARCH AND INSERT - THE RAW INPUT ARRIVES IN CREATED
015500* ORDER, NOT CONV-ID ORDER, SO THE TABLE CANNOT BE PRE-LOADED.
015600*
015700 01  DXSEEN-TABLE-CTL.
015800     05  DXSEEN-COUNT               PIC S9(7) COMP VALUE ZERO.
015850     05  FILLER                     PIC X(04).
015900     05  DXSEEN-TABLE OCCURS 1 TO 20000 TIMES
016000             DEPENDING ON DXSEEN-COUNT
016100             INDEXED BY DXSEEN-IDX.
016200         10  DXSEEN-CONV-ID             PIC X(36).
016250         10  FILLER                     PIC X(04).
016300 01  DXSEEN-SEARCH-WORK.
016400     05  DXSEEN-LOW                 PIC S9(7) COMP.
016500     05  DXSEEN-HIGH                PIC S9(7) COMP.
016600     05  DXSEEN-MID                 PIC S9(7) COMP.
016700     05  DXSEEN-INSERT-AT           PIC S9(7) COMP.
016800     05  DXSEEN-MOVE-FROM           PIC S9(7) COMP.
016900     05  DXSEEN-FOUND-SW            PIC X     VALUE 'N'.
017000         88  DXSEEN-FOUND                       VALUE 'Y'.
017100         88  DXSEEN-NOT-FOUND                   VALUE 'N'.
017150     05  FILLER                     PIC X(09).
017200*
017300 COPY DXDETTAB.
017400 COPY DXTSWORK.
017500 COPY DXREFOUT.
017600 COPY DXSUMWK.
017700*
017800 PROCEDURE DIVISION.
017900*
018000 0000-MAIN-PARA.
018100     PERFORM 1000-INIT.
018200*
018300     IF WS-RECS-READ = ZERO
018400         DISPLAY "NO CONVERSATIONS FOUND FOR THE SELECTED RANGE."
018500     ELSE
018600         PERFORM 8000-PRINT-SUMMARY
018700     END-IF.
018800*
018900     PERFORM 900-COMPLETED-OK.
019000*
019100 1000-INIT.
019200     OPEN INPUT DXPARM-FILE.
019300     IF NOT WS-PARM-OK
019400         DISPLAY "DXPARM-FILE OPEN ERROR - WS-PARM-SW=" WS-PARM-SW
019500         PERFORM 800-PROGRAM-FAILED
019600     END-IF.
019700*
019800     READ DXPARM-FILE
019900         AT END DISPLAY "DXPARM-FILE HAS NO RUN-PARAMETER RECORD"
020000                 PERFORM 800-PROGRAM-FAILED.
020100     CLOSE DXPARM-FILE.
020200*
020300     DISPLAY "RANGE START.....: " DXPARM-START-DATE.
020400     DISPLAY "RANGE END.......: " DXPARM-END-DATE.
020500     DISPLAY "CHANNEL FILTER..: " DXPARM-CHANNEL-FILTER.
020600*
020700     PERFORM 1200-LOAD-DETAIL-TABLE.
020800*
020900     OPEN INPUT DXCNV-FILE.
021000     IF NOT WS-CNV-OK
021100         DISPLAY "DXCNV-FILE OPEN ERROR - WS-CNV-SW=" WS-CNV-SW
021200         PERFORM 800-PROGRAM-FAILED
021300     END-IF.
021400*
021500     OPEN OUTPUT DXREF-FILE.
021600     IF NOT WS-REF-OK
021700         DISPLAY "DXREF-FILE OPEN ERROR - WS-REF-SW=" WS-REF-SW
021800         PERFORM 800-PROGRAM-FAILED
021900     END-IF.
022000*
022100     READ DXCNV-FILE
022200         AT END MOVE 'Y' TO WS-EOF-SW-CNV.
022300*
022400     PERFORM 2000-PROCESS-ONE-RECORD
022500         UNTIL WS-EOF-CNV-YES.
022600*
022700     CLOSE DXCNV-FILE.
022800     CLOSE DXREF-FILE.
022900*
023000     IF WS-DUPS-DROPPED > ZERO
023100         DISPLAY "DUPLICATE CONV-IDS DROPPED: " WS-DUPS-DROPPED
023200     END-IF.
023300*
023400 1200-LOAD-DETAIL-TABLE.
023500*
023600* THE DETAIL FILE ARRIVES SORTED BY DET-CONV-ID.  IT IS OPTIONAL
023700* - A RUN WITH NO DETAIL FILE PRESENT LEAVES THE TABLE EMPTY AND
023800* EVERY LOOKUP SIMPLY MISSES.
023900*
024000     MOVE ZERO TO DXDET-TABLE-COUNT.
024100     OPEN INPUT DXDET-FILE.
024200     IF NOT WS-DET-OK
024300         DISPLAY "DXDET-FILE NOT PRESENT - RUNNING WITH NO "
024400                 "DETAIL ENRICHMENT"
024500     ELSE
024600         READ DXDET-FILE
024700             AT END MOVE 'Y' TO WS-EOF-SW-DET
024800         END-READ
024900         PERFORM 1250-LOAD-ONE-DETAIL
025000             UNTIL WS-EOF-DET-YES
025100         CLOSE DXDET-FILE
025200     END-IF.
025300*
025400 1250-LOAD-ONE-DETAIL.
025500     IF DXDET-TABLE-COUNT < DXDET-MAX-ENTRIES
025600         ADD 1 TO DXDET-TABLE-COUNT
025700         MOVE DXDET-CONV-ID
025800             TO DXDET-TAB-CONV-ID (DXDET-TABLE-COUNT)
025900         MOVE DXDET-STATE
026000             TO DXDET-TAB-STATE (DXDET-TABLE-COUNT)
026100         MOVE DXDET-ANSWERED-MS
026200             TO DXDET-TAB-ANSWERED-MS (DXDET-TABLE-COUNT)
026300         MOVE DXDET-ASSIGNED-AT-MS
026400             TO DXDET-TAB-ASSIGNED-AT-MS (DXDET-TABLE-COUNT)
026500         MOVE DXDET-REASON
026600             TO DXDET-TAB-REASON (DXDET-TABLE-COUNT)
026700         MOVE DXDET-QUEUE-ID
026800             TO DXDET-TAB-QUEUE-ID (DXDET-TABLE-COUNT)
026900         MOVE DXDET-QUEUE-NAME
027000             TO DXDET-TAB-QUEUE-NAME (DXDET-TABLE-COUNT)
027100     ELSE
027200         DISPLAY "DXDET-FILE EXCEEDS TABLE SIZE - REMAINING "
027300                 "DETAIL RECORDS IGNORED"
027400     END-IF.
027500*
027600     READ DXDET-FILE
027700         AT END MOVE 'Y' TO WS-EOF-SW-DET.
027800*
027900 2000-PROCESS-ONE-RECORD.
028000     ADD 1 TO WS-RECS-READ.
028100     MOVE 'N' TO WS-SKIP-SW.
028200*
028300     PERFORM 2200-APPLY-CHANNEL-FILTER.
028400*
028500     IF WS-KEEP-RECORD
028600         PERFORM 2300-LOOKUP-DETAIL
028700         PERFORM 2400-DEDUP-CHECK
028800     END-IF.
028900*
029000     IF WS-KEEP-RECORD
029100         PERFORM 3000-COMPUTE-METRICS
029200         PERFORM 4000-BUILD-OUT-LINE
029300         PERFORM 4100-WRITE-OUT-LINE
029400         PERFORM 5000-ACCUM-TOTALS
029500     END-IF.
029600*
029700     READ DXCNV-FILE
029800         AT END MOVE 'Y' TO WS-EOF-SW-CNV.
029900*
030000 2200-APPLY-CHANNEL-FILTER.
030100     MOVE DXCNV-INITIAL-CHANNEL TO WS-CHANNEL-LC.
030200     INSPECT WS-CHANNEL-LC
030300         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030400                 TO "abcdefghijklmnopqrstuvwxyz".
030500*
030600     IF DXPARM-CHANNEL-FILTER NOT = SPACES
030700         IF WS-CHANNEL-LC NOT = DXPARM-CHANNEL-FILTER
030800             MOVE 'Y' TO WS-SKIP-SW
030900         END-IF
031000     END-IF.
031100*
031200 2300-LOOKUP-DETAIL.
031300*
031400* BINARY SEARCH OF THE SORTED DETAIL TABLE BY CONV-ID.
031500*
031600     MOVE 'N' TO DXDET-FOUND-SW.
031700     MOVE 1 TO DXDET-LOW.
031800     MOVE DXDET-TABLE-COUNT TO DXDET-HIGH.
031900*
032000     PERFORM 2310-SEARCH-DETAIL-STEP
032100         UNTIL DXDET-FOUND OR DXDET-LOW > DXDET-HIGH.
032200*
032300     MOVE DXCNV-ASSIGNED-MS TO WS-ANSWERED-MS.
032400     MOVE SPACES TO WS-REASON.
032500     MOVE ZERO TO WS-DET-ASSIGNED-AT-MS.
032600*
032700     IF DXDET-FOUND
032800         IF DXDET-TAB-ANSWERED-MS (DXDET-MID) NOT = ZERO
032900             MOVE DXDET-TAB-ANSWERED-MS (DXDET-MID)
033000                 TO WS-ANSWERED-MS
033100         END-IF
033200         MOVE DXDET-TAB-ASSIGNED-AT-MS (DXDET-MID)
033300             TO WS-DET-ASSIGNED-AT-MS
033400         MOVE DXDET-TAB-REASON (DXDET-MID) TO WS-REASON
033500         INSPECT WS-REASON
033600             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
033700                     TO "abcdefghijklmnopqrstuvwxyz"
033800     END-IF.
033900*
034000 2310-SEARCH-DETAIL-STEP.
034100     COMPUTE DXDET-MID = (DXDET-LOW + DXDET-HIGH) / 2.
034200     IF DXDET-TAB-CONV-ID (DXDET-MID) = DXCNV-CONV-ID
034300         SET DXDET-FOUND TO TRUE
034400     ELSE IF DXDET-TAB-CONV-ID (DXDET-MID) < DXCNV-CONV-ID
034500         COMPUTE DXDET-LOW = DXDET-MID + 1
034600     ELSE
034700         COMPUTE DXDET-HIGH = DXDET-MID - 1
034800     END-IF.
034900*
035000 2400-DEDUP-CHECK.
035100*
035200* BINARY SEARCH THE "ALREADY WRITTEN" TABLE.  IF THE ID IS
035300* ALREADY THERE THE ROW IS A DUPLICATE - COUNT AND DROP IT.
035400* IF NOT, INSERT IT IN SORTED POSITION SO LATER LOOKUPS STILL
035500* WORK, AND KEEP THE ROW.
035600*
035700     MOVE 'N' TO DXSEEN-FOUND-SW.
035800     MOVE 1 TO DXSEEN-LOW.
035900     MOVE DXSEEN-COUNT TO DXSEEN-HIGH.
036000     MOVE DXSEEN-COUNT TO DXSEEN-INSERT-AT.
036100     ADD 1 TO DXSEEN-INSERT-AT.
036200*
036300     PERFORM 2410-DEDUP-SEARCH-STEP
036400         UNTIL DXSEEN-FOUND OR DXSEEN-LOW > DXSEEN-HIGH.
036500*
036600     IF DXSEEN-FOUND
036700         ADD 1 TO WS-DUPS-DROPPED
036800         MOVE 'Y' TO WS-SKIP-SW
036900     ELSE
037000         PERFORM 2450-DEDUP-INSERT
037100     END-IF.
037200*
037300 2410-DEDUP-SEARCH-STEP.
037400     COMPUTE DXSEEN-MID = (DXSEEN-LOW + DXSEEN-HIGH) / 2.
037500     IF DXSEEN-CONV-ID (DXSEEN-MID) = DXCNV-CONV-ID
037600         SET DXSEEN-FOUND TO TRUE
037700     ELSE IF DXSEEN-CONV-ID (DXSEEN-MID) < DXCNV-CONV-ID
037800         COMPUTE DXSEEN-LOW = DXSEEN-MID + 1
037900         COMPUTE DXSEEN-INSERT-AT = DXSEEN-LOW
038000     ELSE
038100         COMPUTE DXSEEN-HIGH = DXSEEN-MID - 1
038200         COMPUTE DXSEEN-INSERT-AT = DXSEEN-LOW
038300     END-IF.
038400*
038500 2450-DEDUP-INSERT.
038600     IF DXSEEN-COUNT < 20000
038700         ADD 1 TO DXSEEN-COUNT
038800         MOVE DXSEEN-COUNT TO DXSEEN-MOVE-FROM
038900         PERFORM 2460-SHIFT-ONE-UP
039000             UNTIL DXSEEN-MOVE-FROM = DXSEEN-INSERT-AT
039100         MOVE DXCNV-CONV-ID TO DXSEEN-CONV-ID (DXSEEN-INSERT-AT)
039200     ELSE
039300         DISPLAY "DXSEEN-TABLE FULL - DEDUP SKIPPED FOR "
039400                 DXCNV-CONV-ID
039500     END-IF.
039600*
039700 2460-SHIFT-ONE-UP.
039800     MOVE DXSEEN-CONV-ID (DXSEEN-MOVE-FROM - 1)
039900         TO DXSEEN-CONV-ID (DXSEEN-MOVE-FROM).
040000     SUBTRACT 1 FROM DXSEEN-MOVE-FROM.
040100*
040200 3000-COMPUTE-METRICS.
040300*
040400* EFFECTIVE-ANSWERED FALLS BACK TO THE DETAIL ASSIGNMENT TIME
040500* WHEN THE ANSWERED TIME ITSELF IS ABSENT.  START-TIME IS
040600* QUEUED-MS, FALLING BACK TO CREATED-MS.
040700*
040800     IF WS-ANSWERED-MS NOT = ZERO
040900         MOVE WS-ANSWERED-MS TO WS-EFFECTIVE-ANSWERED-MS
041000     ELSE
041100         MOVE WS-DET-ASSIGNED-AT-MS TO WS-EFFECTIVE-ANSWERED-MS
041200     END-IF.
041300*
041400     IF DXCNV-QUEUED-MS NOT = ZERO
041500         MOVE DXCNV-QUEUED-MS TO WS-START-TIME-MS
041600     ELSE
041700         MOVE DXCNV-CREATED-MS TO WS-START-TIME-MS
041800     END-IF.
041900*
042000     PERFORM 3200-CALC-ANSWERED-1MIN
042100         THRU 3300-CALC-RAW-CLASS.
042200*
042300     IF WS-ANSWERED-MS = ZERO OR WS-REASON = "forward"
042400                              OR WS-REASON = "rejected"
042500         MOVE "True" TO DXREFOUT-REJ-OR-FWD
042600     ELSE
042700         MOVE "False" TO DXREFOUT-REJ-OR-FWD
042800     END-IF.
042900*
043000     IF WS-REASON = "queue"
043100         MOVE "queue" TO DXREFOUT-CALL-TYPE
043200     ELSE IF WS-REASON = "forward"
043300         MOVE "forward" TO DXREFOUT-CALL-TYPE
043400     ELSE
043500         MOVE "direct" TO DXREFOUT-CALL-TYPE
043600     END-IF.
043700*
043800     PERFORM 3350-CALC-CALL-DURATION.
043900     PERFORM 3400-CALC-FAIR-TTA.
044000*
044100     IF DXREFOUT-FAIR-TTA-PRESENT
044200             AND DXREFOUT-FAIR-TTA-SEC NOT > 60.000
044300             AND DXREFOUT-CALL-TYPE = "direct"
044400         MOVE "True" TO DXREFOUT-BINNEN-1MIN-FAIR
044500     ELSE
044600         MOVE "False" TO DXREFOUT-BINNEN-1MIN-FAIR
044700     END-IF.
044800*
044900 3200-CALC-ANSWERED-1MIN.
045000     IF DXCNV-CREATED-MS NOT = ZERO AND WS-ANSWERED-MS NOT = ZERO
045100         COMPUTE WS-MS-DIFF = WS-ANSWERED-MS - DXCNV-CREATED-MS
045200         IF WS-MS-DIFF NOT > 60000
045300             MOVE "True" TO DXREFOUT-ANS-1MIN
045400         ELSE
045500             MOVE "False" TO DXREFOUT-ANS-1MIN
045600         END-IF
045700     ELSE
045800         MOVE "False" TO DXREFOUT-ANS-1MIN
045900     END-IF.
046000*
046100 3300-CALC-RAW-CLASS.
046200     IF WS-REASON = "queue"
046300         MOVE "True" TO DXREFOUT-FROM-QUEUE
046400     ELSE
046500         MOVE "False" TO DXREFOUT-FROM-QUEUE
046600     END-IF.
046700*
046800     IF WS-REASON = "forward"
046900         MOVE "True" TO DXREFOUT-FROM-FORWARD
047000     ELSE
047100         MOVE "False" TO DXREFOUT-FROM-FORWARD
047200     END-IF.
047300*
047400 3350-CALC-CALL-DURATION.
047500     IF WS-ANSWERED-MS NOT = ZERO AND DXCNV-CLOSED-MS NOT = ZERO
047600         COMPUTE DXREFOUT-CALL-DUR-SEC =
047700             (DXCNV-CLOSED-MS - WS-ANSWERED-MS) / 1000
047800         SET DXREFOUT-CALL-DUR-PRESENT TO TRUE
047900     ELSE IF WS-ANSWERED-MS = ZERO
048000             AND WS-DET-ASSIGNED-AT-MS NOT = ZERO
048100             AND DXCNV-CLOSED-MS NOT = ZERO
048200         COMPUTE DXREFOUT-CALL-DUR-SEC =
048300             (DXCNV-CLOSED-MS - WS-DET-ASSIGNED-AT-MS) / 1000
048400         SET DXREFOUT-CALL-DUR-PRESENT TO TRUE
048500     ELSE
048600         SET DXREFOUT-CALL-DUR-ABSENT TO TRUE
048700         MOVE ZERO TO DXREFOUT-CALL-DUR-SEC
048800     END-IF.
048900*
049000 3400-CALC-FAIR-TTA.
049100     IF WS-EFFECTIVE-ANSWERED-MS NOT = ZERO
049200             AND WS-START-TIME-MS NOT = ZERO
049300         COMPUTE DXREFOUT-FAIR-TTA-SEC =
049400             (WS-EFFECTIVE-ANSWERED-MS - WS-START-TIME-MS) / 1000
049500         SET DXREFOUT-FAIR-TTA-PRESENT TO TRUE
049600     ELSE
049700         SET DXREFOUT-FAIR-TTA-ABSENT TO TRUE
049800         MOVE ZERO TO DXREFOUT-FAIR-TTA-SEC
049900     END-IF.
050000*
050100 3100-CONVERT-EPOCH-TS.
050200*
050300* CONVERTS THE MILLISECOND-EPOCH VALUE IN DXTS-INPUT-MS TO AN
050400* ISO-8601 TEXT TIMESTAMP IN DXTS-OUT-TEXT.  A ZERO INPUT MEANS
050500* "NOT PRESENT" AND COMES BACK AS SPACES.  NO INTRINSIC FUNCTION
050600* IS USED - YEAR AND MONTH ARE PEELED OFF BY REPEATED
050700* SUBTRACTION AGAINST THE DAYS-PER-MONTH TABLES.
050800*
050900     MOVE SPACES TO DXTS-OUT-TEXT.
051000     IF DXTS-INPUT-MS = ZERO
051100         GO TO 3100-EXIT
051200     END-IF.
051300*
051400     DIVIDE DXTS-INPUT-MS BY 1000
051500         GIVING DXTS-TOTAL-SECONDS
051600         REMAINDER DXTS-MS-REMAINDER.
051700     DIVIDE DXTS-TOTAL-SECONDS BY 86400
051800         GIVING DXTS-DAYS-SINCE-EPOCH
051900         REMAINDER DXTS-SECS-OF-DAY.
052000     DIVIDE DXTS-SECS-OF-DAY BY 3600
052100         GIVING DXTS-WORK-HH
052200         REMAINDER DXTS-SECS-OF-DAY.
052300     DIVIDE DXTS-SECS-OF-DAY BY 60
052400         GIVING DXTS-WORK-MM
052500         REMAINDER DXTS-WORK-SS.
052600*
052700     MOVE 1970 TO DXTS-WORK-YEAR.
052800     ADD 1 TO DXTS-DAYS-SINCE-EPOCH.
052900*
053000     PERFORM 3120-PEEL-OFF-YEAR
053100         UNTIL DXTS-DAYS-SINCE-EPOCH NOT > DXTS-DAYS-IN-YEAR.
053200*
053300     MOVE 1 TO DXTS-MONTH-IDX.
053400     PERFORM 3150-PEEL-OFF-MONTH
053500         UNTIL DXTS-DAYS-SINCE-EPOCH NOT > DXTS-DAYS-IN-MONTH.
053600     MOVE DXTS-MONTH-IDX TO DXTS-WORK-MONTH.
053700     MOVE DXTS-DAYS-SINCE-EPOCH TO DXTS-WORK-DAY.
053800*
053900     STRING DXTS-WORK-YEAR       DELIMITED BY SIZE
054000            "-"                  DELIMITED BY SIZE
054100            DXTS-WORK-MONTH      DELIMITED BY SIZE
054200            "-"                  DELIMITED BY SIZE
054300            DXTS-WORK-DAY        DELIMITED BY SIZE
054400            "T"                  DELIMITED BY SIZE
054500            DXTS-WORK-HH         DELIMITED BY SIZE
054600            ":"                  DELIMITED BY SIZE
054700            DXTS-WORK-MM         DELIMITED BY SIZE
054800            ":"                  DELIMITED BY SIZE
054900            DXTS-WORK-SS         DELIMITED BY SIZE
055000            "Z"                  DELIMITED BY SIZE
055100         INTO DXTS-OUT-TEXT.
055200*
055300 3100-EXIT.
055400     EXIT.
055500*
055600 3120-PEEL-OFF-YEAR.
055700     PERFORM 3125-TEST-LEAP-YEAR.
055800     IF DXTS-LEAP-YEAR
055900         MOVE 366 TO DXTS-DAYS-IN-YEAR
056000     ELSE
056100         MOVE 365 TO DXTS-DAYS-IN-YEAR
056200     END-IF.
056300*
056400     IF DXTS-DAYS-SINCE-EPOCH > DXTS-DAYS-IN-YEAR
056500         SUBTRACT DXTS-DAYS-IN-YEAR FROM DXTS-DAYS-SINCE-EPOCH
056600         ADD 1 TO DXTS-WORK-YEAR
056700     END-IF.
056800*
056900 3125-TEST-LEAP-YEAR.
057000     DIVIDE DXTS-WORK-YEAR BY 4
057100         GIVING DXTS-YEAR-REM-4 REMAINDER DXTS-YEAR-REM-4.
057200     DIVIDE DXTS-WORK-YEAR BY 100
057300         GIVING DXTS-YEAR-REM-100 REMAINDER DXTS-YEAR-REM-100.
057400     DIVIDE DXTS-WORK-YEAR BY 400
057500         GIVING DXTS-YEAR-REM-400 REMAINDER DXTS-YEAR-REM-400.
057600*
057700     IF DXTS-YEAR-REM-400 = ZERO
057800         SET DXTS-LEAP-YEAR TO TRUE
057900     ELSE IF DXTS-YEAR-REM-100 = ZERO
058000         SET DXTS-NOT-LEAP-YEAR TO TRUE
058100     ELSE IF DXTS-YEAR-REM-4 = ZERO
058200         SET DXTS-LEAP-YEAR TO TRUE
058300     ELSE
058400         SET DXTS-NOT-LEAP-YEAR TO TRUE
058500     END-IF.
058600*
058700 3150-PEEL-OFF-MONTH.
058800     IF DXTS-LEAP-YEAR
058900         MOVE DXTS-DAYS-L (DXTS-MONTH-IDX) TO DXTS-DAYS-IN-MONTH
059000     ELSE
059100         MOVE DXTS-DAYS-N (DXTS-MONTH-IDX) TO DXTS-DAYS-IN-MONTH
059200     END-IF.
059300*
059400     IF DXTS-DAYS-SINCE-EPOCH > DXTS-DAYS-IN-MONTH
059500         SUBTRACT DXTS-DAYS-IN-MONTH FROM DXTS-DAYS-SINCE-EPOCH
059600         ADD 1 TO DXTS-MONTH-IDX
059700     END-IF.
059800*
059900 4000-BUILD-OUT-LINE.
060000     MOVE DXCNV-CREATED-MS TO DXTS-INPUT-MS.
060100     PERFORM 3100-CONVERT-EPOCH-TS.
060200     MOVE DXTS-OUT-TEXT TO DXREFOUT-CREATED-AT.
060300*
060400     MOVE DXCNV-QUEUED-MS TO DXTS-INPUT-MS.
060500     PERFORM 3100-CONVERT-EPOCH-TS.
060600     MOVE DXTS-OUT-TEXT TO DXREFOUT-QUEUED-AT.
060700*
060800     MOVE DXCNV-ASSIGNED-MS TO DXTS-INPUT-MS.
060900     PERFORM 3100-CONVERT-EPOCH-TS.
061000     MOVE DXTS-OUT-TEXT TO DXREFOUT-ASSIGNED-AT.
061100*
061200     MOVE WS-ANSWERED-MS TO DXTS-INPUT-MS.
061300     PERFORM 3100-CONVERT-EPOCH-TS.
061400     MOVE DXTS-OUT-TEXT TO DXREFOUT-ANSWERED-AT.
061500*
061600     MOVE WS-REASON TO DXREFOUT-ASSIGN-REASON.
061700*
061800     IF DXREFOUT-FAIR-TTA-PRESENT
061900         MOVE DXREFOUT-FAIR-TTA-SEC TO DXREFOUT-FAIR-TTA-ED
062000     ELSE
062100         MOVE SPACES TO DXREFOUT-FAIR-TTA-ED
062200     END-IF.
062300*
062400     IF DXREFOUT-CALL-DUR-PRESENT
062500         MOVE DXREFOUT-CALL-DUR-SEC TO DXREFOUT-CALL-DUR-ED
062600     ELSE
062700         MOVE SPACES TO DXREFOUT-CALL-DUR-ED
062800     END-IF.
062900*
063000     STRING DXREFOUT-CREATED-AT      DELIMITED BY SIZE
063100            ","                      DELIMITED BY SIZE
063200            DXREFOUT-QUEUED-AT       DELIMITED BY SIZE
063300            ","                      DELIMITED BY SIZE
063400            DXREFOUT-ASSIGNED-AT     DELIMITED BY SIZE
063500            ","                      DELIMITED BY SIZE
063600            DXREFOUT-ANSWERED-AT     DELIMITED BY SIZE
063700            ","                      DELIMITED BY SIZE
063800            DXREFOUT-ASSIGN-REASON   DELIMITED BY SPACE
063900            ","                      DELIMITED BY SIZE
064000            DXREFOUT-ANS-1MIN        DELIMITED BY SPACE
064100            ","                      DELIMITED BY SIZE
064200            DXREFOUT-FROM-QUEUE      DELIMITED BY SPACE
064300            ","                      DELIMITED BY SIZE
064400            DXREFOUT-FROM-FORWARD    DELIMITED BY SPACE
064500            ","                      DELIMITED BY SIZE
064600            DXREFOUT-REJ-OR-FWD      DELIMITED BY SPACE
064700            ","                      DELIMITED BY SIZE
064800            DXREFOUT-FAIR-TTA-ED     DELIMITED BY SIZE
064900            ","                      DELIMITED BY SIZE
065000            DXREFOUT-CALL-DUR-ED     DELIMITED BY SIZE
065100            ","                      DELIMITED BY SIZE
065200            DXREFOUT-CALL-TYPE       DELIMITED BY SPACE
065300            ","                      DELIMITED BY SIZE
065400            DXREFOUT-BINNEN-1MIN-FAIR DELIMITED BY SPACE
065500         INTO DXREF-OUT-REC.
065600*
065700 4100-WRITE-OUT-LINE.
065800     WRITE DXREF-OUT-REC.
065900     IF NOT WS-REF-OK
066000         DISPLAY "DXREF-FILE WRITE ERROR - WS-REF-SW=" WS-REF-SW
066100         PERFORM 800-PROGRAM-FAILED
066200     END-IF.
066300*
066400 5000-ACCUM-TOTALS.
066500     ADD 1 TO DXSUM-ROWS.
066600     IF DXREFOUT-ANS-1MIN = "True"
066700         ADD 1 TO DXSUM-ANS-1MIN
066800     END-IF.
066900     IF DXREFOUT-REJ-OR-FWD = "True"
067000         ADD 1 TO DXSUM-REJ-FWD
067100     END-IF.
067200     IF DXREFOUT-FROM-QUEUE = "True"
067300         ADD 1 TO DXSUM-FROM-QUEUE
067400     END-IF.
067500     IF DXREFOUT-FROM-FORWARD = "True"
067600         ADD 1 TO DXSUM-FROM-FORWARD
067700     END-IF.
067800*
067900 8000-PRINT-SUMMARY.
068000     MOVE DXSUM-ROWS         TO DXSUM-ROWS-D.
068100     MOVE DXSUM-ANS-1MIN     TO DXSUM-ANS-1MIN-D.
068200     MOVE DXSUM-REJ-FWD      TO DXSUM-REJ-FWD-D.
068300     MOVE DXSUM-FROM-QUEUE   TO DXSUM-FROM-QUEUE-D.
068400     MOVE DXSUM-FROM-FORWARD TO DXSUM-FROM-FORWARD-D.
068500*
068600     DISPLAY "------------------------------------------------".
068700     DISPLAY "SUMMARY".
068800     DISPLAY "------------------------------------------------".
068900     DISPLAY "Total rows: "         DXSUM-ROWS-D.
069000     DISPLAY "<= 1 minute: "        DXSUM-ANS-1MIN-D.
069100     DISPLAY "Rejected/Forwarded: " DXSUM-REJ-FWD-D.
069200     DISPLAY "Via queue: "          DXSUM-FROM-QUEUE-D.
069300     DISPLAY "Via forward: "        DXSUM-FROM-FORWARD-D.
069400     DISPLAY "Processed range " DXPARM-START-DATE
069500             " through " DXPARM-END-DATE.
069600*
069700 800-PROGRAM-FAILED.
069800     DISPLAY "DXREFEXT TERMINATED WITH DIVIDE BY ZERO!".
069900     DISPLAY "CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY".
070000     COMPUTE WS-NBR = WS-NBR / WS-NBR.
070100*
070200 900-COMPLETED-OK.
070300     DISPLAY "DXREFEXT COMPLETED OK".
070400     STOP RUN.
070500*
